000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR TRADE HISTORY INPUT FILE  *                      
000400*           (TX SUBSYSTEM)                         *                      
000500*     SORTED ASCENDING BY TRD-EXEC-DATE,           *                      
000600*     GROUPED BY TRD-USER-ID                       *                      
000700*****************************************************                     
000800*  FILE SIZE 80 BYTES.                                                    
000900*                                                                         
001000*  THESE FIELD DEFINITIONS MAY NEED CHANGING                              
001100*                                                                         
001200* 08/04/88 JWK - CREATED.                                                 
001300* 19/11/91 JWK -   .01 FEE FIELD ADDED, CARRIED NOT USED IN CALC.         
001400* 14/02/99 RDC -   .02 Y2K - EXEC-DATE WIDENED TO CCYYMMDD.               
001500*                                                                         
001600 01  TX-TRADE-RECORD.                                                     
001700     03  TRD-USER-ID        PIC 9(9).                                     
001800     03  TRD-ASSET-SYMBOL   PIC X(10).                                    
001900     03  TRD-SIDE           PIC X(4).                                     
002000*                           "BUY " OR "SELL"                              
002100     03  TRD-QUANTITY       PIC 9(9)V9(8).                                
002200     03  TRD-PRICE          PIC 9(11)V9(2).                               
002300     03  TRD-FEE            PIC 9(9)V9(2).                                
002400*                           CARRIED, NOT USED IN THIS CALC                
002500     03  TRD-EXEC-DATE      PIC 9(8).                                     
002600*                           CCYYMMDD                                      
002700     03  FILLER             PIC X(8).                                     
