000100*****************************************************                     
000200*                                                   *                     
000300*  WORKING STORAGE FOR PER-ASSET RUNNING POSITION  *                      
000400*     TABLE USED BY THE HOLDINGS REBUILD ENGINE -  *                      
000500*     QUANTITY AND WEIGHTED-AVERAGE COST           *                      
000600*****************************************************                     
000700*                                                                         
000800* 29/05/88 JWK - CREATED.                                                 
000900* 03/06/94 DAH -   .01 POS-AVG-PRICE WIDENED TO 4 DECIMALS TO             
001000*                      MATCH WSTXHLD OUTPUT RECORD.                       
001100*                                                                         
001200 01  TX-POSITION-TABLE.                                                   
001300     03  POS-COUNT          PIC 9(3)  COMP.                               
001400     03  POS-ENTRY OCCURS 30 TIMES                                        
001500                   INDEXED BY POS-IX.                                     
001600         05  POS-SYMBOL         PIC X(10).                                
001700         05  POS-QUANTITY       PIC 9(9)V9(8)   COMP-3.                   
001800         05  POS-AVG-PRICE      PIC 9(11)V9(4)  COMP-3.                   
001900     03  FILLER                 PIC X(08)  VALUE SPACES.                  
