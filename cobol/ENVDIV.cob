000100* SHARED ENVIRONMENT DIVISION ENTRIES FOR ALL TX MODULES.                 
000200* COPY'D BY EVERY TX PROGRAM SO THE PRINTER/SWITCH SET-UP                 
000300* STAYS IN STEP ACROSS THE SUITE.                                         
000400*                                                                         
000500* 10/06/88 JWK - CREATED.                                                 
000600* 04/01/93 MPT -   .01 UPSI-0 ADDED FOR RERUN-AFTER-ABORT FLAG.           
000700*                                                                         
000800 SPECIAL-NAMES.                                                           
000900     C01 IS TOP-OF-FORM                                                   
001000     CLASS TX-NUMERIC-CLASS                                               
001100         IS "0" THRU "9"                                                  
001200     UPSI-0 IS TX-RERUN-SWITCH.                                           
