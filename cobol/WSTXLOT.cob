000100*****************************************************                     
000200*                                                   *                     
000300*  WORKING STORAGE FOR PER-ASSET FIFO BUY-LOT      *                      
000400*     TABLE - ONE ENTRY PER ASSET SYMBOL SEEN,     *                      
000500*     EACH HOLDING ITS OWN QUEUE OF OPEN LOTS      *                      
000600*     IN BUY ORDER                                 *                      
000700*****************************************************                     
000800*                                                                         
000900* THESE TABLE SIZES MAY NEED CHANGING                                     
001000*                                                                         
001100* 24/05/88 JWK - CREATED.                                                 
001200* 11/02/90 JWK -   .01 LOT-ENTRY OCCURS RAISED 100 TO 250 -               
001300*                      HEAVY TRADERS WERE OVERFLOWING TABLE.              
001400* 14/09/96 DAH -   .02 BUY-DATE NOW COMP, WAS DISPLAY IN ERROR.           
001500* 19/02/99 RDC -   .03 Y2K - BUY-DATE CONFIRMED HOLDS CCYYMMDD.           
001600*                                                                         
001700 01  TX-ASSET-TABLE.                                                      
001800     03  AST-COUNT          PIC 9(3)  COMP.                               
001900     03  AST-ENTRY OCCURS 30 TIMES                                        
002000                   INDEXED BY AST-IX.                                     
002100         05  AST-SYMBOL         PIC X(10).                                
002200         05  AST-LOT-COUNT      PIC 9(3)  COMP.                           
002300         05  AST-LOT-FRONT      PIC 9(3)  COMP.                           
002400*                           INDEX OF OLDEST OPEN LOT, FIFO                
002500         05  AST-LOT-ENTRY OCCURS 250 TIMES                               
002600                   INDEXED BY LOT-IX.                                     
002700             07  LOT-BUY-PRICE  PIC 9(11)V99    COMP-3.                   
002800             07  LOT-QUANTITY   PIC 9(9)V9(8)   COMP-3.                   
002900             07  LOT-BUY-DATE   PIC 9(8)        COMP.                     
003000     03  FILLER                 PIC X(08)  VALUE SPACES.                  
