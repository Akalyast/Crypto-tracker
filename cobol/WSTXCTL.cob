000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR TX RUN-CONTROL FILE       *                      
000400*     USES CTL-RUN-NO AS KEY                       *                      
000500*****************************************************                     
000600*  FILE SIZE 28 BYTES.                                                    
000700*                                                                         
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000900*                                                                         
001000* 08/06/88 JWK - CREATED.                                                 
001100*                                                                         
001200 01  TX-RUN-CONTROL-RECORD.                                               
001300     03  CTL-RUN-NO         PIC 9(7).                                     
001400     03  CTL-USER-ID        PIC 9(9).                                     
001500     03  CTL-RUN-DATE       PIC 9(8)  COMP.                               
001600*                           CCYYMMDD                                      
001700     03  FILLER             PIC X.                                        
001800*                                                                         
001900 01  TX-RUN-CONTROL-HEADER.                                               
002000     03  CTLH-HEAD-KEY      PIC 9(7).                                     
002100*                           ALWAYS VALUE ZERO.                            
002200     03  CTLH-TRADES-READ   BINARY-SHORT UNSIGNED.                        
002300     03  CTLH-HINTS-WRITTEN BINARY-SHORT UNSIGNED.                        
002400     03  CTLH-HOLDS-WRITTEN BINARY-SHORT UNSIGNED.                        
002500     03  CTLH-ABORTED       PIC X.                                        
002600     03  FILLER             PIC X(12).                                    
