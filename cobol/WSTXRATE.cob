000100*****************************************************                     
000200*                                                   *                     
000300*  TAX RATE / THRESHOLD CONSTANTS TABLE FOR THE    *                      
000400*     FIFO LOT MATCHING ENGINE                     *                      
000500*     SHORT/LONG RATE% AND HOLDING-PERIOD DAYS     *                      
000600*****************************************************                     
000700*                                                                         
000800* THESE RATES MAY NEED CHANGING IF THE LAW CHANGES                        
000900*                                                                         
001000* 01/06/88 JWK - CREATED - RATES PER TX-REQUIREMENTS MEMO 1.              
001100* 09/12/91 MPT -   .01 OPT-THRESHOLD-DAYS ADDED FOR HOLD-LONGER           
001200*                      HINT (365 LESS 30 DAY GRACE).                      
001300*                                                                         
001400 01  TX-RATE-TABLE.                                                       
001500     03  RAT-SHORT-TERM-RATE                                              
001600                            PIC V99        COMP-3 VALUE .30.              
001700     03  RAT-LONG-TERM-RATE PIC V99        COMP-3 VALUE .20.              
001800     03  RAT-LT-THRESHOLD-DAYS                                            
001900                            PIC 9(3)  COMP VALUE 365.                     
002000     03  RAT-OPT-THRESHOLD-DAYS                                           
002100                            PIC 9(3)  COMP VALUE 335.                     
002200     03  RAT-HIGH-TAX-THRESHOLD                                           
002300                            PIC 9(9)V99    COMP-3                         
002400                                           VALUE 100000.00.               
002500     03  FILLER             PIC X(08)  VALUE SPACES.                      
