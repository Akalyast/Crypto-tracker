000100*****************************************************************         
000200*                                                               *         
000300*         DAYS-HELD (JULIAN DAY NUMBER) SUBROUTINE             *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*========================                                                 
000900*                                                                         
001000 PROGRAM-ID.             TXJULDAY.                                        
001100 AUTHOR.                 J W KOSTOV.                                      
001200 INSTALLATION.           APPLEWOOD COMPUTERS.                             
001300 DATE-WRITTEN.           10/06/88.                                        
001400 DATE-COMPILED.                                                           
001500 SECURITY.               APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.           
001600*                        PROPRIETARY - NOT FOR EXTERNAL RELEASE.          
001700*                                                                         
001800*    REMARKS.            RETURNS THE WHOLE NUMBER OF CALENDAR             
001900*                        DAYS BETWEEN TWO CCYYMMDD DATES, FOR USE         
002000*                        IN THE LONG/SHORT TERM GAIN TEST.                
002100*                                                                         
002200*                        WORKS BY REDUCING EACH DATE TO A JULIAN          
002300*                        DAY NUMBER (FLIEGEL/VAN FLANDERN METHOD)         
002400*                        AND SUBTRACTING - NO INTRINSIC FUNCTIONS         
002500*                        USED AS NOT EVERY SITE'S COMPILER HAS            
002600*                        THEM YET.                                        
002700*                                                                         
002800*    VERSION.            SEE PROG-NAME IN WS.                             
002900*    CALLED MODULES.     NONE.                                            
003000*    CALLING PROGRAMS.   TXHINTS.                                         
003100*    FILES USED.         NONE - PURE CALCULATION MODULE.                  
003200*                                                                         
003300*    ERROR MESSAGES USED.                                                 
003400*                        NONE - CALLER VALIDATES DATES BEFORE CALL.       
003500*                                                                         
003600* CHANGES:                                                                
003700* 10/06/88 JWK - 1.0.00 CREATED.                                          
003800* 02/03/90 JWK -    .01 TERM-M RANGE CHECKED AFTER A FIELD-SIZE           
003900*                      COMPLAINT FROM QA - CONFIRMED 0 THRU 11.           
004000* 17/11/93 MPT -    .02 COMMENTS EXPANDED FOR THE NEW PROGRAMMER.         
004100* 09/08/97 DAH -    .03 WS-TERM-2 WIDENED 9(7) TO 9(9), OVERFLOWED        
004200*                      ON A TEST DECK DATED WELL INTO NEXT CENTURY.       
004300* 26/02/99 RDC -    .04 Y2K REVIEW - ALGORITHM IS CENTURY-SAFE AS         
004400*                      WRITTEN, CCYY ALREADY CARRIES THE CENTURY.         
004500*                      NO CODE CHANGE REQUIRED.                           
004600* 14/07/01 MPT -    .05 TIDY UP PARAGRAPH NUMBERING TO MATCH HOUSE        
004700*                      STANDARD.                                          
004800*                                                                         
004900*****************************************************************         
005000*                                                                         
005100 ENVIRONMENT             DIVISION.                                        
005200*========================                                                 
005300*                                                                         
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     CLASS TX-NUMERIC-CLASS                                               
005700         IS "0" THRU "9".                                                 
005800*                                                                         
005900 DATA                    DIVISION.                                        
006000*========================                                                 
006100*                                                                         
006200 WORKING-STORAGE SECTION.                                                 
006300*------------------------                                                 
006400 77  PROG-NAME               PIC X(18) VALUE "TXJULDAY (1.0.05)".         
006500*                                                                         
006600 01  WS-DATE-WORK.                                                        
006700     03  WS-DATE-NUM         PIC 9(8).                                    
006800 01  WS-DATE-SPLIT REDEFINES WS-DATE-WORK.                                
006900     03  WS-DATE-CCYY        PIC 9(4).                                    
007000     03  WS-DATE-MM          PIC 9(2).                                    
007100     03  WS-DATE-DD          PIC 9(2).                                    
007200 01  WS-DATE-ALPHA REDEFINES WS-DATE-WORK                                 
007300                             PIC X(8).                                    
007400*                           FOR ABEND TRACE DISPLAY ONLY.                 
007500*                                                                         
007600 01  WS-JULIAN-CALC.                                                      
007700     03  WS-TERM-A           PIC 9(2)  COMP.                              
007800     03  WS-TERM-Y           PIC 9(5)  COMP.                              
007900     03  WS-TERM-M           PIC 9(2)  COMP.                              
008000     03  WS-TERM-1           PIC 9(5)  COMP.                              
008100     03  WS-TERM-2           PIC 9(9)  COMP.                              
008200     03  WS-TERM-3           PIC 9(5)  COMP.                              
008300     03  WS-TERM-4           PIC 9(5)  COMP.                              
008400     03  WS-TERM-5           PIC 9(5)  COMP.                              
008500     03  WS-JULIAN-RESULT    PIC 9(9)  COMP.                              
008600     03  WS-JUL-RESULT-SIGNED REDEFINES WS-JULIAN-RESULT                  
008700                             PIC S9(9) COMP.                              
008800*                           DIAGNOSTIC VIEW, ROUTINE NEVER GOES           
008900*                           NEGATIVE FOR CCYY > 0000.                     
009000     03  WS-JULIAN-1         PIC 9(9)  COMP.                              
009100     03  WS-JULIAN-2         PIC 9(9)  COMP.                              
009200     03  FILLER              PIC X(04) VALUE SPACES.                      
009300*                                                                         
009400 LINKAGE SECTION.                                                         
009500*----------------                                                         
009600*                                                                         
009700 COPY "WSTXCALL.cob".                                                     
009800*                                                                         
009900 PROCEDURE DIVISION USING TX-JULIAN-WORK.                                 
010000*========================================                                 
010100*                                                                         
010200 0000-MAIN.                                                               
010300*                                                                         
010400     MOVE     JUL-BUY-DATE  TO WS-DATE-NUM.                               
010500     PERFORM  1000-CALC-JULIAN-DAY.                                       
010600     MOVE     WS-JULIAN-RESULT TO WS-JULIAN-1.                            
010700*                                                                         
010800     MOVE     JUL-SELL-DATE TO WS-DATE-NUM.                               
010900     PERFORM  1000-CALC-JULIAN-DAY.                                       
011000     MOVE     WS-JULIAN-RESULT TO WS-JULIAN-2.                            
011100*                                                                         
011200     SUBTRACT WS-JULIAN-1 FROM WS-JULIAN-2 GIVING JUL-DAYS-HELD.          
011300     GO       TO 9000-EXIT.                                               
011400*                                                                         
011500*****************************************************                     
011600*   FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER ROUTINE   *                    
011700*   EACH DIVIDE MUST TRUNCATE BEFORE THE NEXT STEP,  *                    
011800*   SO EVERY TERM IS ITS OWN COMPUTE - DO NOT COMBINE*                    
011900*****************************************************                     
012000*                                                                         
012100 1000-CALC-JULIAN-DAY.                                                    
012200*                                                                         
012300     COMPUTE  WS-TERM-A = (14 - WS-DATE-MM) / 12.                         
012400     COMPUTE  WS-TERM-Y = WS-DATE-CCYY + 4800 - WS-TERM-A.                
012500     COMPUTE  WS-TERM-M = WS-DATE-MM + (12 * WS-TERM-A) - 3.              
012600     COMPUTE  WS-TERM-1 = ((153 * WS-TERM-M) + 2) / 5.                    
012700     COMPUTE  WS-TERM-2 = 365 * WS-TERM-Y.                                
012800     COMPUTE  WS-TERM-3 = WS-TERM-Y / 4.                                  
012900     COMPUTE  WS-TERM-4 = WS-TERM-Y / 100.                                
013000     COMPUTE  WS-TERM-5 = WS-TERM-Y / 400.                                
013100     COMPUTE  WS-JULIAN-RESULT =                                          
013200              WS-DATE-DD + WS-TERM-1 + WS-TERM-2 + WS-TERM-3              
013300              - WS-TERM-4 + WS-TERM-5 - 32045.                            
013400*                                                                         
013500 1000-EXIT.                                                               
013600     EXIT.                                                                
013700*                                                                         
013800 9000-EXIT.                                                               
013900     EXIT PROGRAM.                                                        
