000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR TAX HINT DETAIL FILE      *                      
000400*     ONE RECORD PER MATCHED BUY-LOT WITH A        *                      
000500*     NON-ZERO GAIN                                *                      
000600*****************************************************                     
000700*  FILE SIZE 200 BYTES.                                                   
000800*                                                                         
000900* 11/05/88 JWK - CREATED.                                                 
001000* 02/09/93 MPT -   .01 HINT-TYPE WIDENED 8 TO 12 FOR OPTIMIZATION.        
001100*                                                                         
001200 01  TX-HINT-RECORD.                                                      
001300     03  HNT-ASSET-SYMBOL   PIC X(10).                                    
001400     03  HNT-REALIZED-GAIN  PIC S9(11)V9(2).                              
001500     03  HNT-ESTIMATED-TAX  PIC 9(11)V9(2).                               
001600     03  HNT-HOLDING-PERIOD PIC X(10).                                    
001700*                           "LONG_TERM" OR "SHORT_TERM"                   
001800     03  HNT-DAYS-HELD      PIC 9(5).                                     
001900     03  HNT-HINT-TEXT      PIC X(120).                                   
002000     03  HNT-HINT-TYPE      PIC X(12).                                    
002100*                           INFO / OPTIMIZATION / WARNING                 
002200     03  FILLER             PIC X(17).                                    
