000100*****************************************************************         
000200*                                                               *         
000300*             CAPITAL GAINS TAX HINT / REPORT RUN               *         
000400*                                                               *         
000500*      FIFO LOT MATCHING AGAINST THE TRADE HISTORY FILE,       *          
000600*      ONE TAXHINTS RECORD PER MATCHED LOT, PLUS THE           *          
000700*      TAXREPT SUMMARY PRINT                                    *         
000800*                                                               *         
000900*****************************************************************         
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200*========================                                                 
001300*                                                                         
001400 PROGRAM-ID.             TXHINTS.                                         
001500 AUTHOR.                 J W KOSTOV.                                      
001600 INSTALLATION.           APPLEWOOD COMPUTERS.                             
001700 DATE-WRITTEN.           15/06/88.                                        
001800 DATE-COMPILED.                                                           
001900 SECURITY.               APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.           
002000*                        PROPRIETARY - NOT FOR EXTERNAL RELEASE.          
002100*                                                                         
002200*    REMARKS.            READS THE TRADE HISTORY FILE (TRADES),           
002300*                        BUILDS A PER-ASSET FIFO QUEUE OF OPEN            
002400*                        BUY LOTS, MATCHES EACH SELL AGAINST THE          
002500*                        OLDEST LOTS FIRST, CLASSIFIES EACH               
002600*                        MATCHED LOT SHORT OR LONG TERM AND               
002700*                        WRITES A TAXHINTS RECORD WHEN THE GAIN           
002800*                        IS NOT ZERO.  AT END OF RUN PRINTS THE           
002900*                        TAXREPT SUMMARY AND RECOMMENDATIONS.             
003000*                                                                         
003100*                        DETAIL LINES ARE RE-READ FROM TAXHINTS           
003200*                        AFTER IT IS CLOSED SO THE PRINT COMES            
003300*                        OUT HEADING / SUMMARY / DETAIL /                 
003400*                        RECOMMENDATIONS, NOT IN SCAN ORDER.              
003500*                                                                         
003600*    VERSION.            SEE PROG-NAME IN WS.                             
003700*    CALLED MODULES.     TXJULDAY - DAYS-HELD BETWEEN BUY/SELL.           
003800*    CALLING PROGRAMS.   NONE - RUN STANDALONE FROM THE NIGHTLY           
003900*                        SCHEDULE.                                        
004000*    FILES USED.         TRADES   - TRADE HISTORY, INPUT.                 
004100*                        TAXHINTS - MATCHED-LOT DETAIL, OUTPUT            
004200*                        THEN RE-OPENED INPUT FOR THE PRINT PASS.         
004300*                        TAXREPT  - SUMMARY/RECOMMENDATIONS PRINT.        
004400*                                                                         
004500*    ERROR MESSAGES USED.                                                 
004600*  System wide:                                                           
004700*                        SY001.                                           
004800*  Program specific:                                                      
004900*                        TX001 - TX002.                                   
005000*                                                                         
005100* CHANGES:                                                                
005200* 15/06/88 JWK - 1.0.00 CREATED.                                          
005300* 30/03/90 JWK -    .01 OPTIMISATION HINT (335 DAY GRACE) ADDED           
005400*                      AT RDC REQUEST - SEE TX-REQUIREMENTS MEMO 1.       
005500* 08/08/92 MPT -    .02 RECOMMENDATION LINES NOW BUILT IN A TABLE         
005600*                      SO TAXREPT CAN PRINT A VARIABLE NUMBER.            
005700* 21/01/94 DAH -    .03 HIGH-TAX WARNING THRESHOLD ADDED (GBP             
005800*                      100,000) - REQUESTED BY TAX DEPT.                  
005900* 12/09/96 DAH -    .04 ASSET TABLE RAISED 15 TO 30 ENTRIES.              
006000* 17/02/99 RDC -    .05 Y2K REVIEW - EXEC-DATE AND RUN-DATE BOTH          
006100*                      HOLD CCYYMMDD, TXJULDAY ALREADY CENTURY            
006200*                      SAFE.  NO CODE CHANGE REQUIRED.                    
006300* 05/11/01 MPT -    .06 DETAIL LINES NOW RE-READ FROM TAXHINTS            
006400*                      AFTER CLOSE SO REPORT COMES OUT IN THE             
006500*                      RIGHT ORDER - WAS PRINTING DETAIL FIRST.           
006600*                                                                         
006700*****************************************************************         
006800*                                                                         
006900 ENVIRONMENT             DIVISION.                                        
007000*========================                                                 
007100*                                                                         
007200 CONFIGURATION SECTION.                                                   
007300 COPY "ENVDIV.cob".                                                       
007400*                                                                         
007500 INPUT-OUTPUT            SECTION.                                         
007600 FILE-CONTROL.                                                            
007700*                                                                         
007800*    SEL* COPYBOOKS FOR THESE SELECTS ARE NOT HELD IN THIS                
007900*    DIRECTORY - INLINED HERE UNTIL THEY TURN UP.                         
008000*                                                                         
008100     SELECT   TX-TRADE-FILE                                               
008200              ASSIGN TO TRADES                                            
008300              ORGANIZATION IS LINE SEQUENTIAL                             
008400              FILE STATUS IS WS-TRADES-STATUS.                            
008500*                                                                         
008600     SELECT   TX-HINT-FILE                                                
008700              ASSIGN TO TAXHINTS                                          
008800              ORGANIZATION IS LINE SEQUENTIAL                             
008900              FILE STATUS IS WS-HINTS-STATUS.                             
009000*                                                                         
009100     SELECT   TX-PRINT-FILE                                               
009200              ASSIGN TO TAXREPT                                           
009300              ORGANIZATION IS LINE SEQUENTIAL                             
009400              FILE STATUS IS WS-PRINT-STATUS.                             
009500*                                                                         
009600 DATA                    DIVISION.                                        
009700*========================                                                 
009800*                                                                         
009900 FILE SECTION.                                                            
010000*                                                                         
010100 FD  TX-TRADE-FILE.                                                       
010200 COPY "WSTXTRD.cob".                                                      
010300*                                                                         
010400 FD  TX-HINT-FILE.                                                        
010500 COPY "WSTXHNT.cob".                                                      
010600*                                                                         
010700 FD  TX-PRINT-FILE.                                                       
010800 01  TX-PRINT-LINE          PIC X(132).                                   
010900*                                                                         
011000 WORKING-STORAGE SECTION.                                                 
011100*------------------------                                                 
011200 77  PROG-NAME               PIC X(18) VALUE "TXHINTS (1.0.06)".          
011300*                                                                         
011400 01  WS-File-Status.                                                      
011500     03  WS-TRADES-STATUS    PIC XX    VALUE "00".                        
011600     03  WS-HINTS-STATUS     PIC XX    VALUE "00".                        
011700     03  WS-PRINT-STATUS     PIC XX    VALUE "00".                        
011800     03  FILLER              PIC X(02) VALUE SPACES.                      
011900*                                                                         
012000 01  WS-Switches.                                                         
012100     03  WS-EOF-SW           PIC X     VALUE "N".                         
012200         88  WS-EOF          VALUE "Y".                                   
012300     03  WS-HINT-EOF-SW      PIC X     VALUE "N".                         
012400     03  WS-ASSET-FOUND-SW   PIC X     VALUE "N".                         
012500     03  FILLER              PIC X(02) VALUE SPACES.                      
012600*                                                                         
012700 01  WS-Work-Fields.                                                      
012800     03  WS-SELL-QTY-REMAIN  PIC 9(9)V9(8)   COMP-3.                      
012900     03  WS-QTY-USED         PIC 9(9)V9(8)   COMP-3.                      
013000     03  WS-GAIN-AMT         PIC S9(11)V99   COMP-3.                      
013100     03  WS-TAX-AMT          PIC 9(11)V99    COMP-3.                      
013200     03  WS-DAYS-HELD        PIC 9(5)        COMP.                        
013300     03  WS-DAYS-REMAIN      PIC 9(5)        COMP.                        
013400     03  WS-SHIFT-IX         PIC 9(3)        COMP.                        
013500     03  WS-REC-CNT          PIC 9(7)        COMP VALUE ZERO.             
013600     03  REC-IX              PIC 9           COMP.                        
013700     03  FILLER              PIC X(04)       VALUE SPACES.                
013800*                                                                         
013900 01  WS-Days-Held-Ed         PIC ZZZZ9.                                   
014000 01  WS-Days-Remain-Ed       PIC ZZZZ9.                                   
014100 01  WS-Holding-Period       PIC X(10).                                   
014200 01  WS-Hint-Type            PIC X(12).                                   
014300*                                                                         
014400*    RUN-DATE DISPLAY BLOCK - SAME 3-WAY REDEFINES IDIOM THE              
014500*    PRINT PROGRAMS USE FOR DATE FORMATTING, UK FORMAT ONLY               
014600*    NEEDED HERE SO USA/INTL ARE SPARE FOR NOW.                           
014700*                                                                         
014800 01  WS-Run-Date9             PIC 9(8).                                   
014900 01  WS-Run-Date-Split REDEFINES WS-Run-Date9.                            
015000     03  WS-Run-CCYY          PIC 9(4).                                   
015100     03  WS-Run-MM            PIC 99.                                     
015200     03  WS-Run-DD            PIC 99.                                     
015300*                                                                         
015400 01  WS-Run-Date-Display      PIC X(10)  VALUE "99/99/9999".              
015500 01  WS-Run-UK REDEFINES WS-Run-Date-Display.                             
015600     03  WS-Run-UK-DD         PIC 99.                                     
015700     03  FILLER               PIC X.                                      
015800     03  WS-Run-UK-MM         PIC 99.                                     
015900     03  FILLER               PIC X.                                      
016000     03  WS-Run-UK-CCYY       PIC 9(4).                                   
016100 01  WS-Run-USA REDEFINES WS-Run-Date-Display.                            
016200*                            NOT USED - SPARE FOR SITES THAT              
016300*                            WANT US FORMAT ON THE HEADING.               
016400     03  WS-Run-USA-MM        PIC 99.                                     
016500     03  FILLER               PIC X.                                      
016600     03  WS-Run-USA-DD        PIC 99.                                     
016700     03  FILLER               PIC X.                                      
016800     03  FILLER               PIC 9(4).                                   
016900*                                                                         
017000 COPY "WSTXLOT.cob".                                                      
017100 COPY "WSTXRATE.cob".                                                     
017200 COPY "WSTXSUM.cob".                                                      
017300 COPY "WSTXPARM.cob".                                                     
017400 COPY "WSTXCTL.cob".                                                      
017500*                                                                         
017600*    TX-RUN-CONTROL-RECORD (CTL-RUN-NO/CTL-USER-ID/CTL-RUN-DATE)          
017700*    IS NOT USED BY THIS RELEASE - RESERVED SHOULD THE RUN-CONTROL        
017800*    FILE ITSELF EVER BE OPENED ON-LINE.  ONLY THE HEADER GROUP           
017900*    (CTLH-*) IS USED BELOW, AS A SET OF RUN-STATISTICS COUNTERS.         
018000*                                                                         
018100 01  Error-Messages.                                                      
018200*> System Wide                                                            
018300     03  SY001           PIC X(46) VALUE                                  
018400         "SY001 Aborting run - note error and re-run".                    
018500*> Module General                                                         
018600     03  TX001           PIC X(40) VALUE                                  
018700         "TX001 Trade file read error, status = ".                        
018800     03  TX002           PIC X(40) VALUE                                  
018900         "TX002 Asset table full, symbol skipped".                        
019000     03  FILLER           PIC X(04) VALUE SPACES.                         
019100*                                                                         
019200 01  Error-Code              PIC 999.                                     
019300*                                                                         
019400 01  WS-Heading-Lines.                                                    
019500     03  WS-Head-1.                                                       
019600         05  FILLER          PIC X(40)   VALUE SPACES.                    
019700         05  FILLER          PIC X(25)   VALUE                            
019800             "CAPITAL GAINS TAX SUMMARY".                                 
019900         05  FILLER          PIC X(67)   VALUE SPACES.                    
020000     03  WS-Head-2.                                                       
020100         05  FILLER          PIC X(14)   VALUE "FOR USER ID : ".          
020200         05  WS-Head-2-User  PIC 9(9).                                    
020300         05  FILLER          PIC X(14)   VALUE "   RUN DATE : ".          
020400         05  WS-Head-2-Date  PIC X(10).                                   
020500         05  FILLER          PIC X(85)   VALUE SPACES.                    
020600*                                                                         
020700 01  WS-Summary-Lines.                                                    
020800     03  WS-Sum-1.                                                        
020900         05  FILLER          PIC X(26)   VALUE                            
021000             "TOTAL REALIZED GAINS  . .".                                 
021100         05  WS-Sum-1-Amt     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
021200         05  FILLER          PIC X(88)   VALUE SPACES.                    
021300     03  WS-Sum-2.                                                        
021400         05  FILLER          PIC X(26)   VALUE                            
021500             "TOTAL ESTIMATED TAX . . .".                                 
021600         05  WS-Sum-2-Amt     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
021700         05  FILLER          PIC X(88)   VALUE SPACES.                    
021800     03  WS-Sum-3.                                                        
021900         05  FILLER          PIC X(26)   VALUE                            
022000             "SHORT-TERM GAINS  . . . .".                                 
022100         05  WS-Sum-3-Amt     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
022200         05  FILLER          PIC X(26)   VALUE                            
022300             "SHORT-TERM TAX . . . . . .".                                
022400         05  WS-Sum-3-Tax     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
022500         05  FILLER          PIC X(44)   VALUE SPACES.                    
022600     03  WS-Sum-4.                                                        
022700         05  FILLER          PIC X(26)   VALUE                            
022800             "LONG-TERM GAINS . . . . .".                                 
022900         05  WS-Sum-4-Amt     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
023000         05  FILLER          PIC X(26)   VALUE                            
023100             "LONG-TERM TAX  . . . . . .".                                
023200         05  WS-Sum-4-Tax     PIC +Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                  
023300         05  FILLER          PIC X(44)   VALUE SPACES.                    
023400*                                                                         
023500 01  WS-Detail-Heading       PIC X(132)  VALUE                            
023600    "ASSET       DAYS HELD  TERM          GAIN          TAX  TYPE".       
023700*                                                                         
023800 01  WS-Detail-Line.                                                      
023900     03  WS-Det-Asset        PIC X(11).                                   
024000     03  WS-Det-Days         PIC ZZZZ9.                                   
024100     03  FILLER              PIC X(2)    VALUE SPACES.                    
024200     03  WS-Det-Term         PIC X(12).                                   
024300     03  WS-Det-Gain         PIC +ZZ,ZZZ,ZZZ,ZZ9.99.                      
024400     03  FILLER              PIC X(1)    VALUE SPACES.                    
024500     03  WS-Det-Tax          PIC +ZZ,ZZZ,ZZZ,ZZ9.99.                      
024600     03  FILLER              PIC X(2)    VALUE SPACES.                    
024700     03  WS-Det-Type         PIC X(12).                                   
024800     03  FILLER              PIC X(51)   VALUE SPACES.                    
024900*                                                                         
025000 01  WS-Blank-Line           PIC X(132)  VALUE SPACES.                    
025100 01  WS-Recommend-Heading    PIC X(132)  VALUE                            
025200     "RECOMMENDATIONS".                                                   
025300 01  WS-Recommend-Print.                                                  
025400     03  WS-Rec-Text         PIC X(120).                                  
025500     03  FILLER              PIC X(12)   VALUE SPACES.                    
025600*                                                                         
025700 LINKAGE SECTION.                                                         
025800*----------------                                                         
025900*                                                                         
026000 COPY "WSTXCALL.cob".                                                     
026100*                                                                         
026200 PROCEDURE DIVISION.                                                      
026300*====================                                                     
026400*                                                                         
026500 0000-MAIN.                                                               
026600*                                                                         
026700     PERFORM  1000-INITIALIZE.                                            
026800     PERFORM  2000-READ-TRADE.                                            
026900     PERFORM  3000-PROCESS-TRADE                                          
027000         UNTIL WS-EOF.                                                    
027100     PERFORM  4000-END-OF-RUN THRU 4900-END-OF-RUN-EXIT.                  
027200     GO       TO 9999-STOP-RUN.                                           
027300*                                                                         
027400 1000-INITIALIZE.                                                         
027500*                                                                         
027600     OPEN     INPUT  TX-TRADE-FILE.                                       
027700     IF       WS-TRADES-STATUS NOT = "00"                                 
027800              DISPLAY  TX001 WS-TRADES-STATUS                             
027900              DISPLAY  SY001                                              
028000              MOVE     16 TO Error-Code                                   
028100              GO       TO 9999-STOP-RUN                                   
028200     END-IF.                                                              
028300     OPEN     OUTPUT TX-HINT-FILE.                                        
028400     OPEN     OUTPUT TX-PRINT-FILE.                                       
028500     MOVE     ZERO  TO AST-COUNT.                                         
028600     MOVE     ZERO  TO SUM-TOTAL-REALIZED-GAINS                           
028700                        SUM-TOTAL-ESTIMATED-TAX                           
028800                        SUM-SHORT-TERM-GAINS                              
028900                        SUM-LONG-TERM-GAINS                               
029000                        SUM-SHORT-TERM-TAX                                
029100                        SUM-LONG-TERM-TAX.                                
029200     MOVE     ZERO  TO REC-LINE-COUNT.                                    
029300     MOVE     ZERO  TO CTLH-TRADES-READ                                   
029400                        CTLH-HINTS-WRITTEN                                
029500                        CTLH-HOLDS-WRITTEN.                               
029600     MOVE     "N"   TO CTLH-ABORTED.                                      
029700     MOVE     ZERO  TO PRM-TARGET-USER-ID.                                
029800     MOVE     ZERO  TO PRM-RUN-DATE.                                      
029900*                                                                         
030000 1000-EXIT.                                                               
030100     EXIT.                                                                
030200*                                                                         
030300 2000-READ-TRADE.                                                         
030400*                                                                         
030500     READ     TX-TRADE-FILE.                                              
030600     IF       WS-TRADES-STATUS NOT = "00"                                 
030700              MOVE "Y" TO WS-EOF-SW                                       
030800              GO TO 2100-READ-TRADE-EXIT                                  
030900     END-IF.                                                              
031000     ADD      1 TO WS-REC-CNT.                                            
031100     ADD      1 TO CTLH-TRADES-READ.                                      
031200     IF       PRM-TARGET-USER-ID = ZERO                                   
031300              MOVE TRD-USER-ID TO PRM-TARGET-USER-ID                      
031400     END-IF.                                                              
031500     MOVE     TRD-EXEC-DATE TO PRM-RUN-DATE.                              
031600 2100-READ-TRADE-EXIT.                                                    
031700     EXIT.                                                                
031800*                                                                         
031900 3000-PROCESS-TRADE.                                                      
032000*                                                                         
032100     EVALUATE TRD-SIDE                                                    
032200         WHEN "BUY "                                                      
032300              PERFORM  3100-POST-BUY-LOT                                  
032400         WHEN "SELL"                                                      
032500              PERFORM  3200-MATCH-SELL-LOTS                               
032600                  THRU 3200-MATCH-SELL-LOTS-EXIT                          
032700         WHEN OTHER                                                       
032800              CONTINUE                                                    
032900     END-EVALUATE.                                                        
033000     PERFORM  2000-READ-TRADE.                                            
033100*                                                                         
033200 3000-EXIT.                                                               
033300     EXIT.                                                                
033400*                                                                         
033500*****************************************************                     
033600*  BUY SIDE - APPEND LOT TO END OF ASSET'S FIFO QUEUE  *                  
033700*****************************************************                     
033800*                                                                         
033900 3100-POST-BUY-LOT.                                                       
034000*                                                                         
034100     PERFORM  3900-SEARCH-ASSET-TABLE THRU 3900-EXIT.                     
034200     IF       WS-ASSET-FOUND-SW NOT = "Y"                                 
034300              PERFORM  3110-ADD-NEW-ASSET-ENTRY                           
034400     END-IF.                                                              
034500     IF       WS-ASSET-FOUND-SW = "Y"                                     
034600              PERFORM  3120-APPEND-LOT                                    
034700     END-IF.                                                              
034800*                                                                         
034900 3100-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200 3110-ADD-NEW-ASSET-ENTRY.                                                
035300*                                                                         
035400     IF       AST-COUNT < 30                                              
035500              ADD      1 TO AST-COUNT                                     
035600              SET      AST-IX TO AST-COUNT                                
035700              MOVE     TRD-ASSET-SYMBOL TO AST-SYMBOL(AST-IX)             
035800              MOVE     ZERO TO AST-LOT-COUNT(AST-IX)                      
035900              MOVE     1    TO AST-LOT-FRONT(AST-IX)                      
036000              MOVE     "Y"  TO WS-ASSET-FOUND-SW                          
036100     ELSE                                                                 
036200              DISPLAY  TX002                                              
036300              MOVE     "N" TO WS-ASSET-FOUND-SW                           
036400     END-IF.                                                              
036500*                                                                         
036600 3110-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 3120-APPEND-LOT.                                                         
037000*                                                                         
037100     IF       AST-LOT-COUNT(AST-IX) < 250                                 
037200              ADD      1 TO AST-LOT-COUNT(AST-IX)                         
037300              SET      LOT-IX TO AST-LOT-COUNT(AST-IX)                    
037400              MOVE     TRD-PRICE TO                                       
037500                       LOT-BUY-PRICE(AST-IX, LOT-IX)                      
037600              MOVE     TRD-QUANTITY TO                                    
037700                       LOT-QUANTITY(AST-IX, LOT-IX)                       
037800              MOVE     TRD-EXEC-DATE TO                                   
037900                       LOT-BUY-DATE(AST-IX, LOT-IX)                       
038000     END-IF.                                                              
038100*                                                                         
038200 3120-EXIT.                                                               
038300     EXIT.                                                                
038400*                                                                         
038500*****************************************************                     
038600*  SELL SIDE - CONSUME OLDEST LOTS FIRST (FIFO)       *                   
038700*****************************************************                     
038800*                                                                         
038900 3200-MATCH-SELL-LOTS.                                                    
039000*                                                                         
039100     PERFORM  3900-SEARCH-ASSET-TABLE THRU 3900-EXIT.                     
039200     IF       WS-ASSET-FOUND-SW NOT = "Y"                                 
039300              GO TO 3200-MATCH-SELL-LOTS-EXIT                             
039400     END-IF.                                                              
039500     MOVE     TRD-QUANTITY TO WS-SELL-QTY-REMAIN.                         
039600     PERFORM  3210-CONSUME-ONE-LOT                                        
039700         UNTIL WS-SELL-QTY-REMAIN NOT > ZERO                              
039800            OR AST-LOT-COUNT(AST-IX) = ZERO.                              
039900*                                                                         
040000 3200-MATCH-SELL-LOTS-EXIT.                                               
040100     EXIT.                                                                
040200*                                                                         
040300 3210-CONSUME-ONE-LOT.                                                    
040400*                                                                         
040500     SET      LOT-IX TO 1.                                                
040600     IF       LOT-QUANTITY(AST-IX, LOT-IX) NOT > WS-SELL-QTY-REMAIN       
040700              MOVE LOT-QUANTITY(AST-IX, LOT-IX) TO WS-QTY-USED            
040800     ELSE                                                                 
040900              MOVE WS-SELL-QTY-REMAIN TO WS-QTY-USED                      
041000     END-IF.                                                              
041100*                                                                         
041200     MOVE     LOT-BUY-DATE(AST-IX, LOT-IX) TO JUL-BUY-DATE.               
041300     MOVE     TRD-EXEC-DATE TO JUL-SELL-DATE.                             
041400     CALL     "TXJULDAY" USING TX-JULIAN-WORK.                            
041500     MOVE     JUL-DAYS-HELD TO WS-DAYS-HELD.                              
041600*                                                                         
041700     COMPUTE  WS-GAIN-AMT ROUNDED =                                       
041800              (TRD-PRICE - LOT-BUY-PRICE(AST-IX, LOT-IX))                 
041900                                    * WS-QTY-USED.                        
042000*                                                                         
042100     IF       WS-GAIN-AMT > ZERO                                          
042200              IF       WS-DAYS-HELD >= RAT-LT-THRESHOLD-DAYS              
042300                       COMPUTE WS-TAX-AMT ROUNDED =                       
042400                               WS-GAIN-AMT * RAT-LONG-TERM-RATE           
042500              ELSE                                                        
042600                       COMPUTE WS-TAX-AMT ROUNDED =                       
042700                               WS-GAIN-AMT * RAT-SHORT-TERM-RATE          
042800              END-IF                                                      
042900     ELSE                                                                 
043000              MOVE     ZERO TO WS-TAX-AMT                                 
043100     END-IF.                                                              
043200*                                                                         
043300     IF       WS-DAYS-HELD >= RAT-LT-THRESHOLD-DAYS                       
043400              MOVE     "LONG_TERM " TO WS-HOLDING-PERIOD                  
043500     ELSE                                                                 
043600              MOVE     "SHORT_TERM" TO WS-HOLDING-PERIOD                  
043700     END-IF.                                                              
043800*                                                                         
043900     IF       WS-GAIN-AMT NOT = ZERO                                      
044000              PERFORM  3300-BUILD-HINT-LINE THRU 3300-EXIT                
044100              PERFORM  3400-WRITE-HINT-RECORD                             
044200     END-IF.                                                              
044300*                                                                         
044400     IF       WS-GAIN-AMT > ZERO                                          
044500              IF       WS-HOLDING-PERIOD = "LONG_TERM "                   
044600                       ADD WS-GAIN-AMT TO SUM-LONG-TERM-GAINS             
044700                       ADD WS-TAX-AMT  TO SUM-LONG-TERM-TAX               
044800              ELSE                                                        
044900                       ADD WS-GAIN-AMT TO SUM-SHORT-TERM-GAINS            
045000                       ADD WS-TAX-AMT  TO SUM-SHORT-TERM-TAX              
045100              END-IF                                                      
045200     ELSE                                                                 
045300              IF       WS-HOLDING-PERIOD = "LONG_TERM "                   
045400                       ADD WS-GAIN-AMT TO SUM-LONG-TERM-GAINS             
045500              ELSE                                                        
045600                       ADD WS-GAIN-AMT TO SUM-SHORT-TERM-GAINS            
045700              END-IF                                                      
045800     END-IF.                                                              
045900*                                                                         
046000     SUBTRACT WS-QTY-USED FROM LOT-QUANTITY(AST-IX, LOT-IX).              
046100     SUBTRACT WS-QTY-USED FROM WS-SELL-QTY-REMAIN.                        
046200     IF       LOT-QUANTITY(AST-IX, LOT-IX) NOT > ZERO                     
046300              PERFORM  3220-SHIFT-LOTS-DOWN                               
046400     END-IF.                                                              
046500*                                                                         
046600 3210-EXIT.                                                               
046700     EXIT.                                                                
046800*                                                                         
046900 3220-SHIFT-LOTS-DOWN.                                                    
047000*                                                                         
047100     IF       AST-LOT-COUNT(AST-IX) > 1                                   
047200              PERFORM  3225-SHIFT-ONE-LOT                                 
047300                  VARYING LOT-IX FROM 2 BY 1                              
047400                  UNTIL LOT-IX > AST-LOT-COUNT(AST-IX)                    
047500     END-IF.                                                              
047600     SUBTRACT 1 FROM AST-LOT-COUNT(AST-IX).                               
047700*                                                                         
047800 3220-EXIT.                                                               
047900     EXIT.                                                                
048000*                                                                         
048100 3225-SHIFT-ONE-LOT.                                                      
048200*                                                                         
048300     SET      WS-SHIFT-IX TO LOT-IX.                                      
048400     SUBTRACT 1 FROM WS-SHIFT-IX.                                         
048500     MOVE     LOT-BUY-PRICE(AST-IX, LOT-IX)                               
048600                  TO LOT-BUY-PRICE(AST-IX, WS-SHIFT-IX).                  
048700     MOVE     LOT-QUANTITY(AST-IX, LOT-IX)                                
048800                  TO LOT-QUANTITY(AST-IX, WS-SHIFT-IX).                   
048900     MOVE     LOT-BUY-DATE(AST-IX, LOT-IX)                                
049000                  TO LOT-BUY-DATE(AST-IX, WS-SHIFT-IX).                   
049100*                                                                         
049200 3225-EXIT.                                                               
049300     EXIT.                                                                
049400*                                                                         
049500*****************************************************                     
049600*  HINT TEXT / HINT TYPE SELECTION - PRECEDENCE PER   *                   
049700*  TX-REQUIREMENTS MEMO 1, PARA 4                     *                   
049800*****************************************************                     
049900*                                                                         
050000 3300-BUILD-HINT-LINE.                                                    
050100*                                                                         
050200     MOVE     WS-DAYS-HELD TO WS-Days-Held-Ed.                            
050300     MOVE     SPACES TO HNT-HINT-TEXT.                                    
050400*                                                                         
050500     IF       WS-GAIN-AMT NOT > ZERO                                      
050600              MOVE "INFO" TO WS-Hint-Type                                 
050700              STRING "No tax liability on losses. Losses can "            
050800                     DELIMITED BY SIZE                                    
050900                     "offset gains."                                      
051000                     DELIMITED BY SIZE                                    
051100                     INTO HNT-HINT-TEXT                                   
051200              GO TO 3300-EXIT                                             
051300     END-IF.                                                              
051400*                                                                         
051500     IF       WS-HOLDING-PERIOD = "LONG_TERM "                            
051600              IF       WS-TAX-AMT > RAT-HIGH-TAX-THRESHOLD                
051700                       MOVE "WARNING" TO WS-Hint-Type                     
051800              ELSE                                                        
051900                       MOVE "INFO"    TO WS-Hint-Type                     
052000              END-IF                                                      
052100              STRING   "Long-term capital gain (held "                    
052200                       DELIMITED BY SIZE                                  
052300                       WS-Days-Held-Ed                                    
052400                       DELIMITED BY SIZE                                  
052500                       " days). Tax rate: 20%"                            
052600                       DELIMITED BY SIZE                                  
052700                       INTO HNT-HINT-TEXT                                 
052800              GO TO 3300-EXIT                                             
052900     END-IF.                                                              
053000*                                                                         
053100     IF       WS-DAYS-HELD < RAT-OPT-THRESHOLD-DAYS                       
053200              COMPUTE  WS-DAYS-REMAIN = RAT-LT-THRESHOLD-DAYS             
053300                                        - WS-DAYS-HELD                    
053400              MOVE     WS-DAYS-REMAIN TO WS-Days-Remain-Ed                
053500              MOVE     "OPTIMIZATION" TO WS-Hint-Type                     
053600              STRING   "Short-term gain. Consider holding for "           
053700                       DELIMITED BY SIZE                                  
053800                       WS-Days-Remain-Ed                                  
053900                       DELIMITED BY SIZE                                  
054000                       " more days to qualify for long-term tax "         
054100                       DELIMITED BY SIZE                                  
054200                       "benefits (20% vs 30%)."                           
054300                       DELIMITED BY SIZE                                  
054400                       INTO HNT-HINT-TEXT                                 
054500              GO TO 3300-EXIT                                             
054600     END-IF.                                                              
054700*                                                                         
054800     IF       WS-TAX-AMT > RAT-HIGH-TAX-THRESHOLD                         
054900              MOVE "WARNING" TO WS-Hint-Type                              
055000     ELSE                                                                 
055100              MOVE "INFO"    TO WS-Hint-Type                              
055200     END-IF.                                                              
055300     STRING   "Short-term capital gain (held "                            
055400              DELIMITED BY SIZE                                           
055500              WS-Days-Held-Ed                                             
055600              DELIMITED BY SIZE                                           
055700              " days). Tax rate: 30%"                                     
055800              DELIMITED BY SIZE                                           
055900              INTO HNT-HINT-TEXT.                                         
056000*                                                                         
056100 3300-EXIT.                                                               
056200     EXIT.                                                                
056300*                                                                         
056400 3400-WRITE-HINT-RECORD.                                                  
056500*                                                                         
056600     MOVE     TRD-ASSET-SYMBOL  TO HNT-ASSET-SYMBOL.                      
056700     MOVE     WS-GAIN-AMT       TO HNT-REALIZED-GAIN.                     
056800     MOVE     WS-TAX-AMT        TO HNT-ESTIMATED-TAX.                     
056900     MOVE     WS-HOLDING-PERIOD TO HNT-HOLDING-PERIOD.                    
057000     MOVE     WS-DAYS-HELD      TO HNT-DAYS-HELD.                         
057100     MOVE     WS-Hint-Type      TO HNT-HINT-TYPE.                         
057200     WRITE    TX-HINT-RECORD.                                             
057300     ADD      1 TO CTLH-HINTS-WRITTEN.                                    
057400*                                                                         
057500 3400-EXIT.                                                               
057600     EXIT.                                                                
057700*                                                                         
057800*****************************************************                     
057900*  SEARCH THE ASSET TABLE FOR TRD-ASSET-SYMBOL        *                   
058000*****************************************************                     
058100*                                                                         
058200 3900-SEARCH-ASSET-TABLE.                                                 
058300*                                                                         
058400     MOVE     "N" TO WS-ASSET-FOUND-SW.                                   
058500     IF       AST-COUNT = ZERO                                            
058600              GO TO 3900-EXIT                                             
058700     END-IF.                                                              
058800     PERFORM  3910-TEST-ONE-ASSET                                         
058900         VARYING AST-IX FROM 1 BY 1                                       
059000         UNTIL    AST-IX > AST-COUNT                                      
059100               OR WS-ASSET-FOUND-SW = "Y".                                
059200     IF       WS-ASSET-FOUND-SW = "Y"                                     
059300              SET AST-IX DOWN BY 1                                        
059400     END-IF.                                                              
059500*                                                                         
059600 3900-EXIT.                                                               
059700     EXIT.                                                                
059800*                                                                         
059900 3910-TEST-ONE-ASSET.                                                     
060000*                                                                         
060100     IF       AST-SYMBOL(AST-IX) = TRD-ASSET-SYMBOL                       
060200              MOVE "Y" TO WS-ASSET-FOUND-SW                               
060300     END-IF.                                                              
060400*                                                                         
060500 3910-EXIT.                                                               
060600     EXIT.                                                                
060700*                                                                         
060800*****************************************************                     
060900*  END OF RUN - SUMMARY, RECOMMENDATIONS, REPORT      *                   
061000*****************************************************                     
061100*                                                                         
061200 4000-END-OF-RUN.                                                         
061300*                                                                         
061400     ADD      SUM-SHORT-TERM-GAINS SUM-LONG-TERM-GAINS                    
061500              GIVING SUM-TOTAL-REALIZED-GAINS.                            
061600     ADD      SUM-SHORT-TERM-TAX   SUM-LONG-TERM-TAX                      
061700              GIVING SUM-TOTAL-ESTIMATED-TAX.                             
061800     PERFORM  4100-BUILD-RECOMMENDATIONS.                                 
061900     CLOSE    TX-HINT-FILE.                                               
062000     OPEN     INPUT TX-HINT-FILE.                                         
062100     PERFORM  5000-PRINT-TAXREPT THRU 5900-PRINT-TAXREPT-EXIT.            
062200     DISPLAY  "TXHINTS - TRADES READ   = " CTLH-TRADES-READ.              
062300     DISPLAY  "TXHINTS - HINTS WRITTEN = " CTLH-HINTS-WRITTEN.            
062400     CLOSE    TX-TRADE-FILE TX-HINT-FILE TX-PRINT-FILE.                   
062500*                                                                         
062600 4900-END-OF-RUN-EXIT.                                                    
062700     EXIT.                                                                
062800*                                                                         
062900 4100-BUILD-RECOMMENDATIONS.                                              
063000*                                                                         
063100     MOVE     ZERO TO REC-LINE-COUNT.                                     
063200*                                                                         
063300     IF       SUM-TOTAL-REALIZED-GAINS NOT > ZERO                         
063400              ADD 1 TO REC-LINE-COUNT                                     
063500              MOVE SPACES TO REC-LINE(REC-LINE-COUNT)                     
063600              STRING "You have no realized gains. No tax "                
063700                     DELIMITED BY SIZE                                    
063800                     "liability currently."                               
063900                     DELIMITED BY SIZE                                    
064000                     INTO REC-LINE(REC-LINE-COUNT)                        
064100              GO TO 4100-EXIT                                             
064200     END-IF.                                                              
064300*                                                                         
064400     IF       SUM-SHORT-TERM-GAINS > SUM-LONG-TERM-GAINS                  
064500              ADD 1 TO REC-LINE-COUNT                                     
064600              MOVE SPACES TO REC-LINE(REC-LINE-COUNT)                     
064700              STRING "Consider holding assets longer (1+ years) "         
064800                     DELIMITED BY SIZE                                    
064900                     "to benefit from lower long-term capital "           
065000                     DELIMITED BY SIZE                                    
065100                     "gains tax (20% vs 30%)."                            
065200                     DELIMITED BY SIZE                                    
065300                     INTO REC-LINE(REC-LINE-COUNT)                        
065400     END-IF.                                                              
065500*                                                                         
065600     IF       SUM-TOTAL-ESTIMATED-TAX > RAT-HIGH-TAX-THRESHOLD            
065700              ADD 1 TO REC-LINE-COUNT                                     
065800              MOVE SPACES TO REC-LINE(REC-LINE-COUNT)                     
065900              STRING "High tax liability detected. Consider "             
066000                     DELIMITED BY SIZE                                    
066100                     "tax-loss harvesting by selling "                    
066200                     DELIMITED BY SIZE                                    
066300                     "underperforming assets to offset gains."            
066400                     DELIMITED BY SIZE                                    
066500                     INTO REC-LINE(REC-LINE-COUNT)                        
066600     END-IF.                                                              
066700*                                                                         
066800     IF       SUM-SHORT-TERM-TAX > ZERO                                   
066900              AND SUM-LONG-TERM-TAX > ZERO                                
067000              ADD 1 TO REC-LINE-COUNT                                     
067100              MOVE SPACES TO REC-LINE(REC-LINE-COUNT)                     
067200              STRING "You have both short-term and long-term "            
067300                     DELIMITED BY SIZE                                    
067400                     "gains. Ensure proper documentation for "            
067500                     DELIMITED BY SIZE                                    
067600                     "tax filing."                                        
067700                     DELIMITED BY SIZE                                    
067800                     INTO REC-LINE(REC-LINE-COUNT)                        
067900     END-IF.                                                              
068000*                                                                         
068100     ADD      1 TO REC-LINE-COUNT.                                        
068200     MOVE     SPACES TO REC-LINE(REC-LINE-COUNT).                         
068300     STRING   "Consult with a tax advisor for accurate tax "              
068400              DELIMITED BY SIZE                                           
068500              "planning and filing."                                      
068600              DELIMITED BY SIZE                                           
068700              INTO REC-LINE(REC-LINE-COUNT).                              
068800*                                                                         
068900     ADD      1 TO REC-LINE-COUNT.                                        
069000     MOVE     SPACES TO REC-LINE(REC-LINE-COUNT).                         
069100     STRING   "Keep detailed records of all trades for tax "              
069200              DELIMITED BY SIZE                                           
069300              "purposes."                                                 
069400              DELIMITED BY SIZE                                           
069500              INTO REC-LINE(REC-LINE-COUNT).                              
069600*                                                                         
069700 4100-EXIT.                                                               
069800     EXIT.                                                                
069900*                                                                         
070000*****************************************************                     
070100*  TAXREPT PRINT - HEADING / SUMMARY / DETAIL /       *                   
070200*  RECOMMENDATIONS, IN THAT ORDER, NO CONTROL BREAKS  *                   
070300*****************************************************                     
070400*                                                                         
070500 5000-PRINT-TAXREPT.                                                      
070600*                                                                         
070700     PERFORM  5100-PRINT-HEADING.                                         
070800     PERFORM  5200-PRINT-SUMMARY.                                         
070900     PERFORM  5300-PRINT-DETAIL-LINES THRU 5300-EXIT.                     
071000     PERFORM  5400-PRINT-RECOMMENDATIONS.                                 
071100*                                                                         
071200 5900-PRINT-TAXREPT-EXIT.                                                 
071300     EXIT.                                                                
071400*                                                                         
071500 5100-PRINT-HEADING.                                                      
071600*                                                                         
071700     WRITE    TX-PRINT-LINE FROM WS-Head-1.                               
071800     MOVE     PRM-TARGET-USER-ID TO WS-Head-2-User.                       
071900     MOVE     PRM-RUN-DATE  TO WS-Run-Date9.                              
072000     MOVE     WS-Run-DD     TO WS-Run-UK-DD.                              
072100     MOVE     WS-Run-MM     TO WS-Run-UK-MM.                              
072200     MOVE     WS-Run-CCYY   TO WS-Run-UK-CCYY.                            
072300     MOVE     WS-Run-Date-Display TO WS-Head-2-Date.                      
072400     WRITE    TX-PRINT-LINE FROM WS-Head-2.                               
072500     WRITE    TX-PRINT-LINE FROM WS-Blank-Line.                           
072600*                                                                         
072700 5100-EXIT.                                                               
072800     EXIT.                                                                
072900*                                                                         
073000 5200-PRINT-SUMMARY.                                                      
073100*                                                                         
073200     MOVE     SUM-TOTAL-REALIZED-GAINS TO WS-Sum-1-Amt.                   
073300     WRITE    TX-PRINT-LINE FROM WS-Sum-1.                                
073400     MOVE     SUM-TOTAL-ESTIMATED-TAX  TO WS-Sum-2-Amt.                   
073500     WRITE    TX-PRINT-LINE FROM WS-Sum-2.                                
073600     MOVE     SUM-SHORT-TERM-GAINS     TO WS-Sum-3-Amt.                   
073700     MOVE     SUM-SHORT-TERM-TAX       TO WS-Sum-3-Tax.                   
073800     WRITE    TX-PRINT-LINE FROM WS-Sum-3.                                
073900     MOVE     SUM-LONG-TERM-GAINS      TO WS-Sum-4-Amt.                   
074000     MOVE     SUM-LONG-TERM-TAX        TO WS-Sum-4-Tax.                   
074100     WRITE    TX-PRINT-LINE FROM WS-Sum-4.                                
074200     WRITE    TX-PRINT-LINE FROM WS-Blank-Line.                           
074300     WRITE    TX-PRINT-LINE FROM WS-Detail-Heading.                       
074400*                                                                         
074500 5200-EXIT.                                                               
074600     EXIT.                                                                
074700*                                                                         
074800 5300-PRINT-DETAIL-LINES.                                                 
074900*                                                                         
075000     MOVE     "N" TO WS-HINT-EOF-SW.                                      
075100     PERFORM  5310-READ-ONE-HINT.                                         
075200     PERFORM  5320-PRINT-ONE-DETAIL                                       
075300         UNTIL WS-HINT-EOF-SW = "Y".                                      
075400*                                                                         
075500 5300-EXIT.                                                               
075600     EXIT.                                                                
075700*                                                                         
075800 5310-READ-ONE-HINT.                                                      
075900*                                                                         
076000     READ     TX-HINT-FILE.                                               
076100     IF       WS-HINTS-STATUS NOT = "00"                                  
076200              MOVE "Y" TO WS-HINT-EOF-SW                                  
076300     END-IF.                                                              
076400*                                                                         
076500 5310-EXIT.                                                               
076600     EXIT.                                                                
076700*                                                                         
076800 5320-PRINT-ONE-DETAIL.                                                   
076900*                                                                         
077000     MOVE     SPACES TO WS-Detail-Line.                                   
077100     MOVE     HNT-ASSET-SYMBOL   TO WS-Det-Asset.                         
077200     MOVE     HNT-DAYS-HELD      TO WS-Det-Days.                          
077300     MOVE     HNT-HOLDING-PERIOD TO WS-Det-Term.                          
077400     MOVE     HNT-REALIZED-GAIN  TO WS-Det-Gain.                          
077500     MOVE     HNT-ESTIMATED-TAX  TO WS-Det-Tax.                           
077600     MOVE     HNT-HINT-TYPE      TO WS-Det-Type.                          
077700     WRITE    TX-PRINT-LINE FROM WS-Detail-Line.                          
077800     PERFORM  5310-READ-ONE-HINT.                                         
077900*                                                                         
078000 5320-EXIT.                                                               
078100     EXIT.                                                                
078200*                                                                         
078300 5400-PRINT-RECOMMENDATIONS.                                              
078400*                                                                         
078500     WRITE    TX-PRINT-LINE FROM WS-Blank-Line.                           
078600     WRITE    TX-PRINT-LINE FROM WS-Recommend-Heading.                    
078700     IF       REC-LINE-COUNT > ZERO                                       
078800              PERFORM  5410-PRINT-ONE-RECOMMEND                           
078900                  VARYING REC-IX FROM 1 BY 1                              
079000                  UNTIL REC-IX > REC-LINE-COUNT                           
079100     END-IF.                                                              
079200*                                                                         
079300 5400-EXIT.                                                               
079400     EXIT.                                                                
079500*                                                                         
079600 5410-PRINT-ONE-RECOMMEND.                                                
079700*                                                                         
079800     MOVE     REC-LINE(REC-IX) TO WS-Rec-Text.                            
079900     WRITE    TX-PRINT-LINE FROM WS-Recommend-Print.                      
080000*                                                                         
080100 5410-EXIT.                                                               
080200     EXIT.                                                                
080300*                                                                         
080400 9999-STOP-RUN.                                                           
080500*                                                                         
080600     STOP     RUN.                                                        
