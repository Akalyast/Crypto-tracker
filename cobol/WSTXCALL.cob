000100* 06/06/88 JWK - 1.00  WS-TX-JULIAN-WORK PASSED TO TXJULDAY TO            
000200*                      GET DAYS-HELD BETWEEN A BUY AND SELL DATE.         
000300* 14/09/96 DAH - 1.01  SECOND DATE ADDED, WAS A SINGLE DATE PLUS          
000400*                      TODAY IN ERROR - NEVER RELEASED LIKE THAT.         
000500*                                                                         
000600 01  TX-JULIAN-WORK.                                                      
000700     03  JUL-BUY-DATE       PIC 9(8).                                     
000800     03  JUL-SELL-DATE      PIC 9(8).                                     
000900     03  JUL-DAYS-HELD      PIC 9(7)  COMP.                               
001000     03  FILLER             PIC X(04)  VALUE SPACES.                      
