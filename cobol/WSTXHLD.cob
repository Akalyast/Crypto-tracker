000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR REBUILT HOLDINGS FILE     *                      
000400*     ONE RECORD PER ASSET WITH QUANTITY > ZERO    *                      
000500*     AFTER REPLAY OF THE TRADE HISTORY            *                      
000600*****************************************************                     
000700*  FILE SIZE 60 BYTES.                                                    
000800*                                                                         
000900* 16/05/88 JWK - CREATED.                                                 
001000* 20/01/94 DAH -   .01 AVG-PRICE WIDENED 2 TO 4 DECIMALS.                 
001100*                                                                         
001200 01  TX-HOLDING-RECORD.                                                   
001300     03  HLD-USER-ID        PIC 9(9).                                     
001400     03  HLD-ASSET-SYMBOL   PIC X(10).                                    
001500     03  HLD-QUANTITY       PIC 9(9)V9(8).                                
001600     03  HLD-AVG-PRICE      PIC 9(11)V9(4).                               
001700*                           WEIGHTED-AVERAGE BUY COST                     
001800     03  FILLER             PIC X(9).                                     
