000100*****************************************************                     
000200*                                                   *                     
000300*  WORKING STORAGE FOR TAX SUMMARY TOTALS AND      *                      
000400*     RECOMMENDATION LINES - ONE SET PER RUN       *                      
000500*     (USED TO BUILD THE TAXREPT PRINT FILE)       *                      
000600*****************************************************                     
000700*                                                                         
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000900*                                                                         
001000* 18/05/88 JWK - CREATED.                                                 
001100* 25/07/92 MPT -   .01 LONG/SHORT SPLIT ADDED AT RDC REQUEST.             
001200* 03/03/99 RDC -   .02 Y2K REVIEW - NO DATE FIELDS HELD HERE, OK.         
001300*                                                                         
001400 01  TX-SUMMARY-TOTALS.                                                   
001500     03  SUM-TOTAL-REALIZED-GAINS                                         
001600                            PIC S9(13)V99  COMP-3.                        
001700     03  SUM-TOTAL-ESTIMATED-TAX                                          
001800                            PIC 9(13)V99   COMP-3.                        
001900     03  SUM-SHORT-TERM-GAINS                                             
002000                            PIC S9(13)V99  COMP-3.                        
002100     03  SUM-LONG-TERM-GAINS                                              
002200                            PIC S9(13)V99  COMP-3.                        
002300     03  SUM-SHORT-TERM-TAX PIC 9(13)V99   COMP-3.                        
002400     03  SUM-LONG-TERM-TAX  PIC 9(13)V99   COMP-3.                        
002500     03  FILLER             PIC X(08)  VALUE SPACES.                      
002600*                                                                         
002700 01  TX-RECOMMEND-TABLE.                                                  
002800     03  REC-LINE-COUNT     PIC 9          COMP.                          
002900     03  REC-LINE-ENTRY     OCCURS 6 TIMES.                               
003000         05  REC-LINE       PIC X(120).                                   
003100     03  FILLER             PIC X(08)  VALUE SPACES.                      
