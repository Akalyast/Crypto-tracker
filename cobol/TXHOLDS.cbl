000100*****************************************************************         
000200*                                                               *         
000300*               HOLDINGS REBUILD ENGINE                         *         
000400*                                                               *         
000500*      REPLAYS THE TRADE HISTORY FILE IN EXECUTION-DATE        *          
000600*      ORDER TO RECOMPUTE EACH ASSET'S QUANTITY AND            *          
000700*      WEIGHTED-AVERAGE COST, THEN WRITES THE SURVIVING        *          
000800*      POSITIONS TO THE HOLDINGS FILE                           *         
000900*                                                               *         
001000*****************************************************************         
001100*                                                                         
001200 IDENTIFICATION          DIVISION.                                        
001300*========================                                                 
001400*                                                                         
001500 PROGRAM-ID.             TXHOLDS.                                         
001600 AUTHOR.                 J W KOSTOV.                                      
001700 INSTALLATION.           APPLEWOOD COMPUTERS.                             
001800 DATE-WRITTEN.           29/05/88.                                        
001900 DATE-COMPILED.                                                           
002000 SECURITY.               APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.           
002100*                        PROPRIETARY - NOT FOR EXTERNAL RELEASE.          
002200*                                                                         
002300*    REMARKS.            READS THE TRADE HISTORY FILE (TRADES) IN         
002400*                        EXEC-DATE ORDER AND BUILDS A RUNNING             
002500*                        PER-ASSET POSITION - QUANTITY AND                
002600*                        WEIGHTED-AVERAGE BUY COST.  A SELL FOR           
002700*                        MORE THAN THE ASSET'S AVAILABLE QUANTITY         
002800*                        ABORTS THE WHOLE RUN - THE HOLDINGS FILE         
002900*                        IS NOT CONSIDERED RELIABLE IF THAT               
003000*                        HAPPENS.  AT END OF RUN WRITES ONE               
003100*                        HOLDINGS RECORD PER ASSET LEFT WITH A            
003200*                        POSITIVE QUANTITY.                               
003300*                                                                         
003400*    VERSION.            SEE PROG-NAME IN WS.                             
003500*    CALLED MODULES.     NONE.                                            
003600*    CALLING PROGRAMS.   NONE - RUN STANDALONE FROM THE NIGHTLY           
003700*                        SCHEDULE, AFTER TXHINTS.                         
003800*    FILES USED.         TRADES   - TRADE HISTORY, INPUT.                 
003900*                        HOLDINGS - REBUILT POSITIONS, OUTPUT.            
004000*                                                                         
004100*    ERROR MESSAGES USED.                                                 
004200*  System wide:                                                           
004300*                        SY001.                                           
004400*  Program specific:                                                      
004500*                        TX101 - TX102.                                   
004600*                                                                         
004700* CHANGES:                                                                
004800* 29/05/88 JWK - 1.0.00 CREATED.                                          
004900* 14/03/90 JWK -    .01 OVERSELL NOW ABORTS THE WHOLE RUN RATHER          
005000*                      THAN SKIPPING THE TRADE - FINANCE WANTED A         
005100*                      HARD STOP, SEE TX-REQUIREMENTS MEMO 1.             
005200* 19/09/93 MPT -    .02 POSITION TABLE RAISED 15 TO 30 ENTRIES,           
005300*                      SAME SIZE AS THE TAX ENGINE'S ASSET TABLE.         
005400* 05/06/94 DAH -    .03 AVG-PRICE CALC NOW ROUNDED, WAS TRUNCATING        
005500*                      AND DRIFTING ON HEAVILY TRADED ASSETS.             
005600* 24/02/99 RDC -    .04 Y2K REVIEW - EXEC-DATE AND RUN-DATE BOTH          
005700*                      CARRY CCYYMMDD, NO CODE CHANGE REQUIRED.           
005800* 12/11/01 MPT -    .05 RUN STATISTICS NOW DISPLAYED AT END OF            
005900*                      RUN TO THE JOB LOG.                                
006000*                                                                         
006100*****************************************************************         
006200*                                                                         
006300 ENVIRONMENT             DIVISION.                                        
006400*========================                                                 
006500*                                                                         
006600 CONFIGURATION SECTION.                                                   
006700 COPY "ENVDIV.cob".                                                       
006800*                                                                         
006900 INPUT-OUTPUT            SECTION.                                         
007000 FILE-CONTROL.                                                            
007100*                                                                         
007200*    SEL* COPYBOOKS FOR THESE SELECTS ARE NOT HELD IN THIS                
007300*    DIRECTORY - INLINED HERE UNTIL THEY TURN UP, SAME AS                 
007400*    TXHINTS.                                                             
007500*                                                                         
007600     SELECT   TX-TRADE-FILE                                               
007700              ASSIGN TO TRADES                                            
007800              ORGANIZATION IS LINE SEQUENTIAL                             
007900              FILE STATUS IS WS-TRADES-STATUS.                            
008000*                                                                         
008100     SELECT   TX-HOLDING-FILE                                             
008200              ASSIGN TO HOLDINGS                                          
008300              ORGANIZATION IS LINE SEQUENTIAL                             
008400              FILE STATUS IS WS-HOLDS-STATUS.                             
008500*                                                                         
008600 DATA                    DIVISION.                                        
008700*========================                                                 
008800*                                                                         
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  TX-TRADE-FILE.                                                       
009200 COPY "WSTXTRD.cob".                                                      
009300*                                                                         
009400 FD  TX-HOLDING-FILE.                                                     
009500 COPY "WSTXHLD.cob".                                                      
009600*                                                                         
009700 WORKING-STORAGE SECTION.                                                 
009800*------------------------                                                 
009900 77  PROG-NAME               PIC X(18) VALUE "TXHOLDS (1.0.05)".          
010000*                                                                         
010100 01  WS-File-Status.                                                      
010200     03  WS-TRADES-STATUS    PIC XX    VALUE "00".                        
010300     03  WS-HOLDS-STATUS     PIC XX    VALUE "00".                        
010400     03  FILLER              PIC X(02) VALUE SPACES.                      
010500*                                                                         
010600 01  WS-Switches.                                                         
010700     03  WS-EOF-SW           PIC X     VALUE "N".                         
010800         88  WS-EOF          VALUE "Y".                                   
010900     03  WS-POSITION-FOUND-SW PIC X    VALUE "N".                         
011000     03  FILLER              PIC X(02) VALUE SPACES.                      
011100*                                                                         
011200 01  WS-Work-Fields.                                                      
011300     03  WS-NEW-QTY          PIC 9(9)V9(8)   COMP-3.                      
011400     03  WS-NEW-AVG-PRICE    PIC 9(11)V9(4)  COMP-3.                      
011500     03  WS-AVAIL-QTY        PIC 9(9)V9(8)   COMP-3.                      
011600     03  WS-REC-CNT          PIC 9(7)        COMP VALUE ZERO.             
011700     03  FILLER              PIC X(04)       VALUE SPACES.                
011800*                                                                         
011900*    RUN-DATE DISPLAY BLOCK - SAME 3-WAY REDEFINES IDIOM AS THE           
012000*    TAX ENGINE, USED FOR THE JOB-LOG LINE AT END OF RUN.                 
012100*                                                                         
012200 01  WS-Run-Date9             PIC 9(8).                                   
012300 01  WS-Run-Date-Split REDEFINES WS-Run-Date9.                            
012400     03  WS-Run-CCYY          PIC 9(4).                                   
012500     03  WS-Run-MM            PIC 99.                                     
012600     03  WS-Run-DD            PIC 99.                                     
012700*                                                                         
012800 01  WS-Run-Date-Display      PIC X(10)  VALUE "99/99/9999".              
012900 01  WS-Run-UK REDEFINES WS-Run-Date-Display.                             
013000     03  WS-Run-UK-DD         PIC 99.                                     
013100     03  FILLER               PIC X.                                      
013200     03  WS-Run-UK-MM         PIC 99.                                     
013300     03  FILLER               PIC X.                                      
013400     03  WS-Run-UK-CCYY       PIC 9(4).                                   
013500 01  WS-Run-USA REDEFINES WS-Run-Date-Display.                            
013600*                            NOT USED - SPARE FOR SITES THAT              
013700*                            WANT US FORMAT ON THE JOB LOG.               
013800     03  WS-Run-USA-MM        PIC 99.                                     
013900     03  FILLER               PIC X.                                      
014000     03  WS-Run-USA-DD        PIC 99.                                     
014100     03  FILLER               PIC X.                                      
014200     03  FILLER               PIC 9(4).                                   
014300*                                                                         
014400 COPY "WSTXPOS.cob".                                                      
014500 COPY "WSTXPARM.cob".                                                     
014600 COPY "WSTXCTL.cob".                                                      
014700*                                                                         
014800*    TX-RUN-CONTROL-RECORD (CTL-RUN-NO/CTL-USER-ID/CTL-RUN-DATE)          
014900*    IS NOT USED BY THIS RELEASE - RESERVED, SAME AS IN TXHINTS.          
015000*    ONLY THE HEADER GROUP (CTLH-*) IS USED HERE, FOR RUN-LOG             
015100*    STATISTICS.                                                          
015200*                                                                         
015300 01  Error-Messages.                                                      
015400*> System Wide                                                            
015500     03  SY001           PIC X(46) VALUE                                  
015600         "SY001 Aborting run - note error and re-run".                    
015700*> Module General                                                         
015800     03  TX101           PIC X(56) VALUE                                  
015900         "TX101 Oversell - no open quantity for asset symbol ".           
016000     03  TX102           PIC X(30) VALUE                                  
016100         "TX102 Available quantity was ".                                 
016200     03  FILLER           PIC X(04) VALUE SPACES.                         
016300*                                                                         
016400 01  Error-Code              PIC 999.                                     
016500*                                                                         
016600 PROCEDURE DIVISION.                                                      
016700*====================                                                     
016800*                                                                         
016900 0000-MAIN.                                                               
017000*                                                                         
017100     PERFORM  1000-INITIALIZE.                                            
017200     PERFORM  2000-READ-TRADE.                                            
017300     PERFORM  3000-APPLY-TRADE                                            
017400         UNTIL WS-EOF.                                                    
017500     PERFORM  4000-WRITE-HOLDINGS THRU 4900-WRITE-HOLDINGS-EXIT.          
017600     GO       TO 9999-STOP-RUN.                                           
017700*                                                                         
017800 1000-INITIALIZE.                                                         
017900*                                                                         
018000     OPEN     INPUT  TX-TRADE-FILE.                                       
018100     IF       WS-TRADES-STATUS NOT = "00"                                 
018200              DISPLAY  SY001                                              
018300              MOVE     16 TO Error-Code                                   
018400              GO       TO 9999-STOP-RUN                                   
018500     END-IF.                                                              
018600     OPEN     OUTPUT TX-HOLDING-FILE.                                     
018700     MOVE     ZERO  TO POS-COUNT.                                         
018800     MOVE     ZERO  TO CTLH-TRADES-READ                                   
018900                        CTLH-HINTS-WRITTEN                                
019000                        CTLH-HOLDS-WRITTEN.                               
019100     MOVE     "N"   TO CTLH-ABORTED.                                      
019200     MOVE     ZERO  TO PRM-TARGET-USER-ID.                                
019300     MOVE     ZERO  TO PRM-RUN-DATE.                                      
019400*                                                                         
019500 1000-EXIT.                                                               
019600     EXIT.                                                                
019700*                                                                         
019800 2000-READ-TRADE.                                                         
019900*                                                                         
020000     READ     TX-TRADE-FILE.                                              
020100     IF       WS-TRADES-STATUS NOT = "00"                                 
020200              MOVE "Y" TO WS-EOF-SW                                       
020300              GO TO 2100-READ-TRADE-EXIT                                  
020400     END-IF.                                                              
020500     ADD      1 TO WS-REC-CNT.                                            
020600     ADD      1 TO CTLH-TRADES-READ.                                      
020700     IF       PRM-TARGET-USER-ID = ZERO                                   
020800              MOVE TRD-USER-ID TO PRM-TARGET-USER-ID                      
020900     END-IF.                                                              
021000     MOVE     TRD-EXEC-DATE TO PRM-RUN-DATE.                              
021100 2100-READ-TRADE-EXIT.                                                    
021200     EXIT.                                                                
021300*                                                                         
021400 3000-APPLY-TRADE.                                                        
021500*                                                                         
021600     EVALUATE TRD-SIDE                                                    
021700         WHEN "BUY "                                                      
021800              PERFORM  3100-APPLY-BUY                                     
021900         WHEN "SELL"                                                      
022000              PERFORM  3200-APPLY-SELL THRU 3200-EXIT                     
022100         WHEN OTHER                                                       
022200              CONTINUE                                                    
022300     END-EVALUATE.                                                        
022400     PERFORM  2000-READ-TRADE.                                            
022500*                                                                         
022600 3000-EXIT.                                                               
022700     EXIT.                                                                
022800*                                                                         
022900*****************************************************                     
023000*  BUY SIDE - ADD TO POSITION, RECALC WEIGHTED AVERAGE *                  
023100*****************************************************                     
023200*                                                                         
023300 3100-APPLY-BUY.                                                          
023400*                                                                         
023500     PERFORM  3900-SEARCH-POSITION-TABLE THRU 3900-EXIT.                  
023600     IF       WS-POSITION-FOUND-SW = "Y"                                  
023700              COMPUTE  WS-NEW-QTY =                                       
023800                       POS-QUANTITY(POS-IX) + TRD-QUANTITY                
023900              COMPUTE  WS-NEW-AVG-PRICE ROUNDED =                         
024000                       (POS-QUANTITY(POS-IX) *                            
024100                           POS-AVG-PRICE(POS-IX)                          
024200                          + TRD-QUANTITY * TRD-PRICE) / WS-NEW-QTY        
024300              MOVE     WS-NEW-QTY TO POS-QUANTITY(POS-IX)                 
024400              MOVE     WS-NEW-AVG-PRICE TO POS-AVG-PRICE(POS-IX)          
024500     ELSE                                                                 
024600              IF       POS-COUNT < 30                                     
024700                       ADD      1 TO POS-COUNT                            
024800                       SET      POS-IX TO POS-COUNT                       
024900                       MOVE     TRD-ASSET-SYMBOL TO                       
025000                                POS-SYMBOL(POS-IX)                        
025100                       MOVE     TRD-QUANTITY     TO                       
025200                                POS-QUANTITY(POS-IX)                      
025300                       MOVE     TRD-PRICE        TO                       
025400                                POS-AVG-PRICE(POS-IX)                     
025500              END-IF                                                      
025600     END-IF.                                                              
025700*                                                                         
025800 3100-EXIT.                                                               
025900     EXIT.                                                                
026000*                                                                         
026100*****************************************************                     
026200*  SELL SIDE - REDUCE POSITION, ABORT ON OVERSELL      *                  
026300*****************************************************                     
026400*                                                                         
026500 3200-APPLY-SELL.                                                         
026600*                                                                         
026700     PERFORM  3900-SEARCH-POSITION-TABLE THRU 3900-EXIT.                  
026800     IF       WS-POSITION-FOUND-SW = "Y"                                  
026900              MOVE     POS-QUANTITY(POS-IX) TO WS-AVAIL-QTY               
027000     ELSE                                                                 
027100              MOVE     ZERO TO WS-AVAIL-QTY                               
027200     END-IF.                                                              
027300*                                                                         
027400     IF       TRD-QUANTITY > WS-AVAIL-QTY                                 
027500              PERFORM  9000-ABORT-OVERSELL                                
027600                  THRU 9000-ABORT-OVERSELL-EXIT                           
027700     ELSE                                                                 
027800              SUBTRACT TRD-QUANTITY FROM POS-QUANTITY(POS-IX)             
027900     END-IF.                                                              
028000*                                                                         
028100 3200-EXIT.                                                               
028200     EXIT.                                                                
028300*                                                                         
028400*****************************************************                     
028500*  SEARCH THE POSITION TABLE FOR TRD-ASSET-SYMBOL      *                  
028600*****************************************************                     
028700*                                                                         
028800 3900-SEARCH-POSITION-TABLE.                                              
028900*                                                                         
029000     MOVE     "N" TO WS-POSITION-FOUND-SW.                                
029100     IF       POS-COUNT = ZERO                                            
029200              GO TO 3900-EXIT                                             
029300     END-IF.                                                              
029400     PERFORM  3910-TEST-ONE-POSITION                                      
029500         VARYING POS-IX FROM 1 BY 1                                       
029600         UNTIL    POS-IX > POS-COUNT                                      
029700               OR WS-POSITION-FOUND-SW = "Y".                             
029800     IF       WS-POSITION-FOUND-SW = "Y"                                  
029900              SET POS-IX DOWN BY 1                                        
030000     END-IF.                                                              
030100*                                                                         
030200 3900-EXIT.                                                               
030300     EXIT.                                                                
030400*                                                                         
030500 3910-TEST-ONE-POSITION.                                                  
030600*                                                                         
030700     IF       POS-SYMBOL(POS-IX) = TRD-ASSET-SYMBOL                       
030800              MOVE "Y" TO WS-POSITION-FOUND-SW                            
030900     END-IF.                                                              
031000*                                                                         
031100 3910-EXIT.                                                               
031200     EXIT.                                                                
031300*                                                                         
031400*****************************************************                     
031500*  OVERSELL ABEND - REPORT ASSET AND AVAILABLE QTY,    *                  
031600*  THEN TERMINATE THE WHOLE RUN.  THE HOLDINGS FILE    *                  
031700*  IS NOT WRITTEN AND IS NOT TO BE TRUSTED IF FOUND     *                 
031800*  LYING AROUND FROM A PRIOR ATTEMPT.                   *                 
031900*****************************************************                     
032000*                                                                         
032100 9000-ABORT-OVERSELL.                                                     
032200*                                                                         
032300     DISPLAY  TX101 TRD-ASSET-SYMBOL.                                     
032400     DISPLAY  TX102 WS-AVAIL-QTY.                                         
032500     DISPLAY  SY001.                                                      
032600     MOVE     "Y"  TO CTLH-ABORTED.                                       
032700     DISPLAY  "TXHOLDS - ABORTED, CTLH-ABORTED = " CTLH-ABORTED.          
032800     MOVE     16   TO Error-Code.                                         
032900     MOVE     16   TO RETURN-CODE.                                        
033000     CLOSE    TX-TRADE-FILE TX-HOLDING-FILE.                              
033100     STOP     RUN.                                                        
033200*                                                                         
033300 9000-ABORT-OVERSELL-EXIT.                                                
033400     EXIT.                                                                
033500*                                                                         
033600*****************************************************                     
033700*  END OF RUN - WRITE SURVIVING POSITIONS              *                  
033800*****************************************************                     
033900*                                                                         
034000 4000-WRITE-HOLDINGS.                                                     
034100*                                                                         
034200     IF       POS-COUNT > ZERO                                            
034300              PERFORM  4100-WRITE-ONE-HOLDING                             
034400                  VARYING POS-IX FROM 1 BY 1                              
034500                  UNTIL POS-IX > POS-COUNT                                
034600     END-IF.                                                              
034700     CLOSE    TX-TRADE-FILE TX-HOLDING-FILE.                              
034800     MOVE     PRM-RUN-DATE TO WS-Run-Date9.                               
034900     MOVE     WS-Run-DD    TO WS-Run-UK-DD.                               
035000     MOVE     WS-Run-MM    TO WS-Run-UK-MM.                               
035100     MOVE     WS-Run-CCYY  TO WS-Run-UK-CCYY.                             
035200     DISPLAY  "TXHOLDS - RUN DATE       = " WS-Run-Date-Display.          
035300     DISPLAY  "TXHOLDS - TRADES READ    = " CTLH-TRADES-READ.             
035400     DISPLAY  "TXHOLDS - HOLDINGS WRITTEN = " CTLH-HOLDS-WRITTEN.         
035500*                                                                         
035600 4900-WRITE-HOLDINGS-EXIT.                                                
035700     EXIT.                                                                
035800*                                                                         
035900 4100-WRITE-ONE-HOLDING.                                                  
036000*                                                                         
036100     IF       POS-QUANTITY(POS-IX) > ZERO                                 
036200              MOVE     PRM-TARGET-USER-ID TO HLD-USER-ID                  
036300              MOVE     POS-SYMBOL(POS-IX) TO HLD-ASSET-SYMBOL             
036400              MOVE     POS-QUANTITY(POS-IX) TO HLD-QUANTITY               
036500              MOVE     POS-AVG-PRICE(POS-IX) TO HLD-AVG-PRICE             
036600              WRITE    TX-HOLDING-RECORD                                  
036700              ADD      1 TO CTLH-HOLDS-WRITTEN                            
036800     END-IF.                                                              
036900*                                                                         
037000 4100-EXIT.                                                               
037100     EXIT.                                                                
037200*                                                                         
037300 9999-STOP-RUN.                                                           
037400*                                                                         
037500     STOP     RUN.                                                        
