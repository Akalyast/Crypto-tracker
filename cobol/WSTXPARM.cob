000100*****************************************************                     
000200*                                                   *                     
000300*  RECORD DEFINITION FOR TX PARAMETER FILE         *                      
000400*     USES RRN = 1                                 *                      
000500*     HOLDS THE TARGET USER AND RUN-DATE FOR        *                     
000600*     THE NIGHTLY TAX / HOLDINGS BATCH             *                      
000700*****************************************************                     
000800*  FILE SIZE 128 BYTES PADDED TO 128 BY FILLER.                           
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 06/06/88 JWK - CREATED.                                                 
001300* 12/03/97 DAH -   .01 CURRENCY-CODE ADDED, SPARE FILLER REDUCED.         
001400* 22/02/99 RDC -   .02 Y2K - RUN-DATE CONFIRMED CCYYMMDD.                 
001500*                                                                         
001600 01  TX-PARAM-RECORD.                                                     
001700     03  PRM-TARGET-USER-ID PIC 9(9).                                     
001800     03  PRM-RUN-DATE       PIC 9(8).                                     
001900*                           CCYYMMDD                                      
002000     03  PRM-CURRENCY-CODE  PIC X(3).                                     
002100     03  PRM-TRADES-PATH    PIC X(44).                                    
002200     03  PRM-REPORT-TITLE   PIC X(40).                                    
002300     03  FILLER             PIC X(20).                                    
